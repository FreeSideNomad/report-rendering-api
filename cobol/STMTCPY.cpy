000100******************************************************************
000200*                                                                *
000300*   STMTCPY  -  ACCOUNT STATEMENT RECORD LAYOUTS                 *
000400*                                                                *
000500*   COMMON COPY MEMBER FOR THE MONTHLY ACCOUNT STATEMENT RUN.    *
000600*   CONTAINS THE STATEMENT HEADER, ACCOUNT, AND TRANSACTION      *
000700*   RECORDS RECEIVED FROM THE DEPOSIT SYSTEM EXTRACT, AND THE    *
000800*   DERIVED BALANCE/TOTAL GROUPS COMPUTED BY THE STATEMENT RUN.  *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   ----------                                                   *
001200*   02-11-91  RSB  ORIGINAL VERSION - STMT-HEADER, ACCOUNT AND    STMTCPY
001300*                  TRANSACTION RECORDS FOR NEW STATEMENT RUN.     STMTCPY
001400*   07-03-91  RSB  ADDED CR/DR INDICATOR BYTE TO TRANSACTION      STMTCPY
001500*                  RECORD - OPS ASKED FOR AN EXPLICIT FLAG        STMTCPY
001600*                  RATHER THAN INFERRING FROM ZERO AMOUNTS.       STMTCPY
001700*   11-20-93  TJK  ADDED STMT-ACCOUNT-BALANCES AND STMT-TOTALS     STMTCPY
001800*                  GROUPS FOR THE OPENING/CLOSING BALANCE AND     STMTCPY
001900*                  GRAND TOTAL WORK.                              STMTCPY
002000*   09-14-99  TJK  Y2K - CONFIRMED ALL DATE FIELDS ARE FULL        STMTCPY
002100*                  4-DIGIT-CENTURY PIC 9(8) YYYYMMDD. NO 2-DIGIT   STMTCPY
002200*                  YEAR FIELDS IN THIS MEMBER.                     STMTCPY
002300*   03-08-02  DLM  WIDENED ACCT-NUMBER FROM X(8) TO X(10) TO       STMTCPY
002400*                  MATCH THE NEW DEPOSIT SYSTEM ACCOUNT FORMAT.    STMTCPY
002500*   06-22-07  PJQ  ADDED FILLER PAD TO STMT-TOTALS - REQUEST       STMTCPY
002600*                  FROM AUDIT TO ROUND THE GROUP TO 40 BYTES.      STMTCPY
002700******************************************************************
002800
002900*---------------------------------------------------------------*
003000*  STATEMENT HEADER RECORD  -  ONE PER RUN, GIVES THE REPORTING *
003100*  PERIOD START AND END DATE FOR THE WHOLE STATEMENT RUN.       *
003200*---------------------------------------------------------------*
003300 01  STMT-HEADER-RECORD.
003400     05  STMT-START-DATE              PIC 9(8).
003500     05  STMT-END-DATE                PIC 9(8).
003600     05  FILLER                       PIC X(64).
003700
003800*---------------------------------------------------------------*
003900*  ACCOUNT RECORD  -  ONE PER ACCOUNT ON THE DEPOSIT SYSTEM     *
004000*  EXTRACT.  READ SEQUENTIALLY AND HELD IN WS-ACCOUNT-TABLE.    *
004100*---------------------------------------------------------------*
004200 01  STMT-ACCOUNT-RECORD.
004300     05  ACCT-NAME                    PIC X(30).
004400     05  ACCT-TRANSIT-NUMBER          PIC X(5).
004500     05  ACCT-NUMBER                  PIC X(10).
004600     05  ACCT-TYPE                    PIC X(10).
004700     05  FILLER                       PIC X(25).
004800
004900*---------------------------------------------------------------*
005000*  TRANSACTION RECORD  -  MANY PER ACCOUNT, KEYED BY ACCT NO.   *
005100*  TXN-CR-DR-IND TELLS WHICH OF THE CREDIT/DEBIT AMOUNTS IS     *
005200*  PRESENT ON THIS TRANSACTION ('C', 'D' OR SPACE FOR NEITHER). *
005300*---------------------------------------------------------------*
005400 01  STMT-TRANSACTION-RECORD.
005500     05  TXN-ACCT-NUMBER              PIC X(10).
005600     05  TXN-ACTION-DATE              PIC 9(8).
005700     05  TXN-VALUE-DATE               PIC 9(8).
005800     05  TXN-TYPE                     PIC X(10).
005900     05  TXN-DESCRIPTION              PIC X(30).
006000     05  TXN-CREDIT-AMOUNT            PIC S9(9)V99.
006100     05  TXN-DEBIT-AMOUNT             PIC S9(9)V99.
006200     05  TXN-BALANCE                  PIC S9(9)V99.
006300     05  TXN-CR-DR-IND                PIC X(1).
006400         88  TXN-IS-CREDIT            VALUE 'C'.
006500         88  TXN-IS-DEBIT             VALUE 'D'.
006600         88  TXN-IS-NEITHER           VALUE ' '.
006700     05  FILLER                       PIC X(20).
006800
006900*---------------------------------------------------------------*
007000*  DERIVED ACCOUNT BALANCES  -  BUILT BY STMTCALC FOR EACH       *
007100*  ACCOUNT AND STORED BACK INTO THE ACCOUNT TABLE ENTRY.         *
007200*---------------------------------------------------------------*
007300 01  STMT-ACCOUNT-BALANCES.
007400     05  ACCT-OPENING-BALANCE         PIC S9(9)V99.
007500     05  ACCT-CLOSING-BALANCE         PIC S9(9)V99.
007600     05  FILLER                       PIC X(10).
007700
007800*---------------------------------------------------------------*
007900*  STATEMENT TOTALS  -  GRAND TOTALS ACROSS ALL ACCOUNTS IN     *
008000*  THE RUN, CARRIED ON THE GRAND TOTAL LINE OF THE PRINT RPT.   *
008100*---------------------------------------------------------------*
008200 01  STMT-TOTALS.
008300     05  TOTAL-OPENING-BALANCE        PIC S9(11)V99.
008400     05  TOTAL-CLOSING-BALANCE        PIC S9(11)V99.
008500     05  FILLER                       PIC X(14).

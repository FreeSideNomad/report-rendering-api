000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STMTDRV.
000300 AUTHOR.        R BRENNAN.
000400 INSTALLATION.  DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  02-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  STMTDRV                                            *
001100*                                                                *
001200*  MONTHLY ACCOUNT STATEMENT DRIVER.  READS THE STATEMENT        *
001300*  HEADER, THE ACCOUNT MASTER, AND THE TRANSACTION FILE; SORTS   *
001400*  THE TRANSACTIONS BY ACCOUNT NUMBER, ACTION DATE AND VALUE     *
001500*  DATE; DERIVES EACH ACCOUNT'S OPENING AND CLOSING BALANCE      *
001600*  (VIA STMTCALC) ON A CONTROL BREAK OF ACCOUNT NUMBER; AND      *
001700*  WRITES EITHER A 132-COLUMN PRINT-IMAGE STATEMENT REPORT OR A  *
001800*  CSV EXPORT, DEPENDING ON THE REQUEST PASSED ON THE USING      *
001900*  CLAUSE.                                                      *
002000*                                                                *
002100*  THE REQUESTED REPORT NAME AND OUTPUT FORMAT ARRIVE AS A       *
002200*  PARM RECORD THE WAY A JOB STEP'S EXEC PARM WOULD - SEE        *
002300*  WS-REQUEST-PARM IN THE LINKAGE SECTION.  ONLY REPORT NAME     *
002400*  'STATEMENT' IS SUPPORTED.                                     *
002500*                                                                *
002600*  CHANGE LOG                                                   *
002700*  ----------                                                   *
002800*  02-11-91  RSB  ORIGINAL VERSION - STATEMENT-REPORT FORMAT      STMTDRV
002900*                 ONLY, MODELLED ON THE OLD CUSTOMER CONTROL      STMTDRV
003000*                 BREAK REPORT.                                  STMTDRV
003100*  07-03-91  RSB  ADDED CR/DR INDICATOR HANDLING TO MATCH THE     STMTDRV
003200*                 REVISED TRANSACTION RECORD.                    STMTDRV
003300*  11-20-93  TJK  ADDED CSV EXPORT FORMAT AND THE DISPATCH        STMTDRV
003400*                 VALIDATION IN 050-VALIDATE-REQUEST.  ACCOUNT    STMTDRV
003500*                 TABLE NOW TRACKS WHICH ACCOUNTS HAVE BEEN       STMTDRV
003600*                 PRINTED SO EMPTY ACCOUNTS CAN BE SWEPT UP       STMTDRV
003700*                 AFTER THE SORT.                                STMTDRV
003800*  09-14-99  TJK  Y2K REVIEW - ALL DATE FIELDS CONFIRMED FULL      STMTDRV
003900*                 4-DIGIT CENTURY, PIC 9(8) YYYYMMDD. NO           STMTDRV
004000*                 2-DIGIT YEAR WORK FIELDS FOUND IN THIS           STMTDRV
004100*                 PROGRAM.                                       STMTDRV
004200*  03-08-02  DLM  WIDENED ACCOUNT NUMBER FIELDS TO X(10) TO        STMTDRV
004300*                 MATCH THE REVISED ACCOUNT RECORD.               STMTDRV
004400*  06-22-07  PJQ  REQ 8814 - GRAND TOTAL FIELDS WIDENED TO         STMTDRV
004500*                 S9(11)V99 TO MATCH THE REVISED STMT-TOTALS       STMTDRV
004600*                 GROUP IN STMTCPY - AUDIT HAD SEEN A SUM OF       STMTDRV
004700*                 LARGE ACCOUNTS OVERFLOW THE OLD S9(9)V99.        STMTDRV
004800*  10-11-10  PJQ  REQ 9130 - EMPTY-ACCOUNT SWEEP NOW CALLS         STMTDRV
004900*                 STMTCALC WITH MODE 'EMP' INSTEAD OF SETTING      STMTDRV
005000*                 BALANCES TO ZERO IN-LINE HERE, SO ALL BALANCE    STMTDRV
005100*                 DERIVATION LIVES IN ONE PLACE.                  STMTDRV
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT STMT-HDR-FILE ASSIGN TO UT-S-STMTHDR
006600         FILE STATUS IS WS-HDR-STATUS.
006700
006800     SELECT ACCT-FILE ASSIGN TO UT-S-ACCTFILE
006900         FILE STATUS IS WS-ACCT-STATUS.
007000
007100     SELECT TXN-FILE ASSIGN TO UT-S-TXNFILE
007200         FILE STATUS IS WS-TXN-STATUS.
007300
007400     SELECT SW-TXN-SORT-FILE ASSIGN TO UT-S-SRTFILE.
007500
007600     SELECT STMT-RPT-FILE ASSIGN TO UT-S-STMTRPT
007700         FILE STATUS IS WS-RPT-STATUS.
007800
007900     SELECT STMT-CSV-FILE ASSIGN TO UT-S-STMTCSV
008000         FILE STATUS IS WS-CSV-STATUS.
008100
008200 DATA DIVISION.
008300
008400 FILE SECTION.
008500
008600 FD  STMT-HDR-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-HDR-RECORD.
009200 01  FD-HDR-RECORD                    PIC X(80).
009300
009400 FD  ACCT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FD-ACCT-RECORD.
010000 01  FD-ACCT-RECORD                   PIC X(80).
010100
010200 FD  TXN-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 120 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-TXN-RECORD.
010800 01  FD-TXN-RECORD                    PIC X(120).
010900
011000 FD  STMT-RPT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FD-RPT-LINE.
011600 01  FD-RPT-LINE                      PIC X(132).
011700
011800 FD  STMT-CSV-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 133 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-CSV-LINE.
012400 01  FD-CSV-LINE                      PIC X(133).
012500
012600 SD  SW-TXN-SORT-FILE
012700     RECORD CONTAINS 120 CHARACTERS
012800     DATA RECORD IS SW-TXN-SORT-WORK.
012900 01  SW-TXN-SORT-WORK.
013000     05  TXN-ACCT-NO-SRT-WK           PIC X(10).
013100     05  TXN-ACTION-DATE-SRT-WK       PIC 9(8).
013200     05  TXN-VALUE-DATE-SRT-WK        PIC 9(8).
013300     05  TXN-TYPE-SRT-WK              PIC X(10).
013400     05  TXN-DESC-SRT-WK              PIC X(30).
013500     05  TXN-CREDIT-AMT-SRT-WK        PIC S9(9)V99.
013600     05  TXN-DEBIT-AMT-SRT-WK         PIC S9(9)V99.
013700     05  TXN-BAL-SRT-WK               PIC S9(9)V99.
013800     05  TXN-CR-DR-IND-SRT-WK         PIC X(1).
013900     05  FILLER                       PIC X(20).
014000
014100*---------------------------------------------------------------*
014200*  ALTERNATE WHOLE-RECORD VIEW OF THE SORT WORK RECORD, USED TO  *
014300*  DUMP THE RAW RECORD TO THE JOB LOG IF THE ACCOUNT NUMBER ON   *
014400*  A SORTED TRANSACTION CANNOT BE FOUND IN THE ACCOUNT TABLE.    *
014500*---------------------------------------------------------------*
014600 01  SW-TXN-SORT-WORK-R REDEFINES SW-TXN-SORT-WORK.
014700     05  SW-TXN-SORT-WORK-TEXT        PIC X(120).
014800
014900 WORKING-STORAGE SECTION.
015000
015100 01  PROGRAM-INDICATOR-SWITCHES.
015200     05  WS-EOF-ACCT-SW               PIC X(3) VALUE 'NO '.
015300         88  EOF-ACCT                 VALUE 'YES'.
015400     05  WS-EOF-TXN-SW                PIC X(3) VALUE 'NO '.
015500         88  EOF-TXN                  VALUE 'YES'.
015600     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3) VALUE 'NO '.
015700         88  EOF-SRT-OUTPUT           VALUE 'YES'.
015800     05  WS-ACCT-FOUND-SW             PIC X(3) VALUE SPACES.
015900         88  ACCT-FOUND               VALUE 'YES'.
016000         88  ACCT-NOT-FOUND           VALUE 'NO '.
016100     05  WS-REQUEST-OK-SW             PIC X(3) VALUE 'YES'.
016200         88  REQUEST-OK               VALUE 'YES'.
016300         88  REQUEST-NOT-OK           VALUE 'NO '.
016400     05  WS-FIRST-ACCT-SW             PIC X(3) VALUE 'YES'.
016500         88  FIRST-ACCOUNT-OF-RUN     VALUE 'YES'.
016550     05  FILLER                       PIC X(06).
016600
016700 01  WS-FILE-STATUS-CODES.
016800     05  WS-HDR-STATUS                PIC X(2) VALUE SPACES.
016900     05  WS-ACCT-STATUS               PIC X(2) VALUE SPACES.
017000     05  WS-TXN-STATUS                PIC X(2) VALUE SPACES.
017100     05  WS-RPT-STATUS                PIC X(2) VALUE SPACES.
017200     05  WS-CSV-STATUS                PIC X(2) VALUE SPACES.
017250     05  FILLER                       PIC X(10).
017300
017400 01  WS-REPORT-CONTROLS.
017500     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
017600     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +55.
017700     05  WS-LINES-USED                PIC S9(2) COMP VALUE +56.
017800     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
017850     05  FILLER                       PIC X(10).
017900
018000 01  WS-BREAK-CONTROLS.
018100     05  WS-PREVIOUS-ACCT-NO          PIC X(10) VALUE SPACES.
018200     05  WS-CURRENT-ACCT-IDX          PIC S9(4) COMP VALUE ZERO.
018300     05  WS-LAST-TXN-BAL-OF-ACCT      PIC S9(9)V99 VALUE ZERO.
018350     05  FILLER                       PIC X(10).
018400
018500 01  WS-ACCUMULATORS.
018600     05  WS-TXN-READ-CTR              PIC 9(5) COMP VALUE ZERO.
018700     05  WS-TXN-REL-CTR               PIC 9(5) COMP VALUE ZERO.
018800     05  WS-TXN-RETR-CTR              PIC 9(5) COMP VALUE ZERO.
018900     05  WS-ACCT-READ-CTR             PIC 9(5) COMP VALUE ZERO.
019000     05  WS-DETAIL-CTR                PIC 9(5) COMP VALUE ZERO.
019050     05  FILLER                       PIC X(10).
019100
019200*---------------------------------------------------------------*
019300*  ACCOUNT TABLE - ONE ENTRY PER ACCOUNT ON THE ACCOUNT MASTER, *
019400*  LOADED BEFORE THE SORT AND SEARCHED ON EVERY ACCOUNT BREAK.  *
019500*  ACCT-TBL-PRINTED-SW IS TURNED ON AS EACH ACCOUNT IS          *
019600*  FINALIZED SO THE EMPTY-ACCOUNT SWEEP KNOWS WHICH ROWS NEVER  *
019700*  MATCHED A TRANSACTION.                                      *
019800*---------------------------------------------------------------*
019900 01  WS-ACCOUNT-TABLE.
020000     05  WS-ACCOUNT-COUNT             PIC S9(4) COMP VALUE ZERO.
020100     05  WS-ACCOUNT-ENTRY OCCURS 500 TIMES
020200                          INDEXED BY ACCT-IDX.
020300         10  ACCT-TBL-NUMBER          PIC X(10).
020400         10  ACCT-TBL-NAME            PIC X(30).
020500         10  ACCT-TBL-TRANSIT         PIC X(5).
020600         10  ACCT-TBL-TYPE            PIC X(10).
020700         10  ACCT-TBL-OPENING-BAL     PIC S9(9)V99.
020800         10  ACCT-TBL-CLOSING-BAL     PIC S9(9)V99.
020900         10  ACCT-TBL-PRINTED-SW      PIC X(3) VALUE 'NO '.
021000             88  ACCT-TBL-PRINTED     VALUE 'YES'.
021100         10  FILLER                   PIC X(05).
021200
021300     COPY STMTCPY.
021350
021400*---------------------------------------------------------------*
021500*  DATE CONVERSION WORK AREA - TURNS A PIC 9(8) YYYYMMDD FIELD  *
021600*  INTO ITS YYYY-MM-DD TEXT FORM FOR PRINT AND CSV OUTPUT.      *
021700*---------------------------------------------------------------*
021800 01  WS-DATE-CONVERSION.
021900     05  WS-DATE-WORK-IN              PIC 9(8).
022000     05  WS-DATE-WORK-IN-R REDEFINES WS-DATE-WORK-IN.
022100         10  WS-DATE-WORK-YYYY        PIC 9(4).
022200         10  WS-DATE-WORK-MM          PIC 9(2).
022300         10  WS-DATE-WORK-DD          PIC 9(2).
022400     05  WS-DATE-WORK-OUT.
022500         10  WS-DATE-OUT-YYYY         PIC X(4).
022600         10  FILLER                   PIC X VALUE '-'.
022700         10  WS-DATE-OUT-MM           PIC X(2).
022800         10  FILLER                   PIC X VALUE '-'.
022900         10  WS-DATE-OUT-DD           PIC X(2).
023000     05  FILLER                       PIC X(05).
023100
023200 01  WS-PERIOD-DATES.
023300     05  WS-PERIOD-START-TXT          PIC X(10).
023400     05  WS-PERIOD-END-TXT            PIC X(10).
023500     05  FILLER                       PIC X(10).
023600
023700 01  WS-CSV-DATE-HOLDERS.
023800     05  WS-CSV-ACTION-DATE-TXT       PIC X(10).
023900     05  WS-CSV-VALUE-DATE-TXT        PIC X(10).
024000     05  FILLER                       PIC X(04).
024100
024200*---------------------------------------------------------------*
024300*  CALL INTERFACE TO STMTCALC - SEE STMTCALC FOR A FULL         *
024400*  DESCRIPTION OF EACH GROUP.  THE FOURTH PARAMETER IS THE       *
024500*  STMT-ACCOUNT-BALANCES GROUP BROUGHT IN FROM STMTCPY ABOVE.   *
024600*---------------------------------------------------------------*
024700 01  WS-CALC-SWITCHES.
024800     05  WS-CALC-MODE                 PIC X(3).
024900         88  CALC-OPENING-BAL         VALUE 'OPN'.
025000         88  CALC-CLOSING-BAL         VALUE 'CLS'.
025100         88  CALC-EMPTY-ACCT          VALUE 'EMP'.
025200     05  FILLER                       PIC X(5).
025300
025400 01  WS-FIRST-TXN-FIELDS.
025500     05  WS-FIRST-TXN-BALANCE         PIC S9(9)V99.
025600     05  WS-FIRST-TXN-CREDIT-AMOUNT   PIC S9(9)V99.
025700     05  WS-FIRST-TXN-DEBIT-AMOUNT    PIC S9(9)V99.
025800     05  FILLER                       PIC X(06).
025900
026000 01  WS-LAST-TXN-FIELDS.
026100     05  WS-LAST-TXN-BALANCE          PIC S9(9)V99.
026200     05  FILLER                       PIC X(06).
026300
026400*---------------------------------------------------------------*
026500*  132-COLUMN PRINT LINE LAYOUTS - STATEMENT-REPORT FORMAT ONLY *
026600*---------------------------------------------------------------*
026700 01  HL-HEADER-1.
026800     05  FILLER                       PIC X(1)  VALUE SPACES.
026900     05  FILLER                       PIC X(17) VALUE
027000             'ACCOUNT STATEMENT'.
027100     05  FILLER                       PIC X(8)  VALUE SPACES.
027200     05  FILLER                       PIC X(7)  VALUE 'PERIOD '.
027300     05  RPT-PERIOD-START             PIC X(10).
027400     05  FILLER                       PIC X(3)  VALUE ' - '.
027500     05  RPT-PERIOD-END               PIC X(10).
027600     05  FILLER                       PIC X(5)  VALUE SPACES.
027700     05  FILLER                       PIC X(5)  VALUE 'PAGE '.
027800     05  RPT-PAGE-NO                  PIC ZZZ.
027900     05  FILLER                       PIC X(63) VALUE SPACES.
028000
028100 01  HL-HEADER-2.
028200     05  FILLER                       PIC X(3)  VALUE SPACES.
028300     05  FILLER                       PIC X(10) VALUE 'ACTION DT '.
028400     05  FILLER                       PIC X(2)  VALUE SPACES.
028500     05  FILLER                       PIC X(10) VALUE 'VALUE DT  '.
028600     05  FILLER                       PIC X(2)  VALUE SPACES.
028700     05  FILLER                       PIC X(10) VALUE 'TYPE'.
028800     05  FILLER                       PIC X(2)  VALUE SPACES.
028900     05  FILLER                       PIC X(30) VALUE 'DESCRIPTION'.
029000     05  FILLER                       PIC X(2)  VALUE SPACES.
029100     05  FILLER                       PIC X(13) VALUE '       CREDIT'.
029200     05  FILLER                       PIC X(1)  VALUE SPACES.
029300     05  FILLER                       PIC X(13) VALUE '        DEBIT'.
029400     05  FILLER                       PIC X(1)  VALUE SPACES.
029500     05  FILLER                       PIC X(13) VALUE '      BALANCE'.
029600     05  FILLER                       PIC X(20) VALUE SPACES.
029700
029800 01  AH-ACCOUNT-HEADER.
029900     05  FILLER                       PIC X(1)  VALUE SPACES.
030000     05  FILLER                       PIC X(14) VALUE
030100             'ACCOUNT NAME: '.
030200     05  AH-NAME                      PIC X(30).
030300     05  FILLER                       PIC X(3)  VALUE SPACES.
030400     05  FILLER                       PIC X(9)  VALUE 'TRANSIT: '.
030500     05  AH-TRANSIT                   PIC X(5).
030600     05  FILLER                       PIC X(3)  VALUE SPACES.
030700     05  FILLER                       PIC X(13) VALUE
030800             'ACCOUNT NO.: '.
030900     05  AH-NUMBER                    PIC X(10).
031000     05  FILLER                       PIC X(3)  VALUE SPACES.
031100     05  FILLER                       PIC X(6)  VALUE 'TYPE: '.
031200     05  AH-TYPE                      PIC X(10).
031300     05  FILLER                       PIC X(25) VALUE SPACES.
031400
031500 01  AH-OPENING-LINE.
031600     05  FILLER                       PIC X(5)  VALUE SPACES.
031700     05  FILLER                       PIC X(16) VALUE
031800             'OPENING BALANCE'.
031900     05  FILLER                       PIC X(4)  VALUE SPACES.
032000     05  AH-OPENING-AMT               PIC Z,ZZZ,ZZ9.99-.
032100     05  FILLER                       PIC X(94) VALUE SPACES.
032200
032300 01  DL-DETAIL.
032400     05  FILLER                       PIC X(3)  VALUE SPACES.
032500     05  DL-ACTION-DATE               PIC X(10).
032600     05  FILLER                       PIC X(2)  VALUE SPACES.
032700     05  DL-VALUE-DATE                PIC X(10).
032800     05  FILLER                       PIC X(2)  VALUE SPACES.
032900     05  DL-TYPE                      PIC X(10).
033000     05  FILLER                       PIC X(2)  VALUE SPACES.
033100     05  DL-DESCRIPTION               PIC X(30).
033200     05  FILLER                       PIC X(2)  VALUE SPACES.
033300     05  DL-CREDIT                    PIC Z,ZZZ,ZZ9.99-.
033400     05  FILLER                       PIC X(1)  VALUE SPACES.
033500     05  DL-DEBIT                     PIC Z,ZZZ,ZZ9.99-.
033600     05  FILLER                       PIC X(1)  VALUE SPACES.
033700     05  DL-BALANCE                   PIC Z,ZZZ,ZZ9.99-.
033800     05  FILLER                       PIC X(20) VALUE SPACES.
033900
034000 01  AF-CLOSING-LINE.
034100     05  FILLER                       PIC X(5)  VALUE SPACES.
034200     05  FILLER                       PIC X(16) VALUE
034300             'CLOSING BALANCE'.
034400     05  FILLER                       PIC X(4)  VALUE SPACES.
034500     05  AF-CLOSING-AMT               PIC Z,ZZZ,ZZ9.99-.
034600     05  FILLER                       PIC X(94) VALUE SPACES.
034700
034800 01  GTL-OPENING-LINE.
034900     05  FILLER                       PIC X(5)  VALUE SPACES.
035000     05  FILLER                       PIC X(21) VALUE
035100             'TOTAL OPENING BALANCE'.
035200     05  FILLER                       PIC X(4)  VALUE SPACES.
035300     05  GTL-OPENING-AMT              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
035400     05  FILLER                       PIC X(84) VALUE SPACES.
035500
035600 01  GTL-CLOSING-LINE.
035700     05  FILLER                       PIC X(5)  VALUE SPACES.
035800     05  FILLER                       PIC X(21) VALUE
035900             'TOTAL CLOSING BALANCE'.
036000     05  FILLER                       PIC X(4)  VALUE SPACES.
036100     05  GTL-CLOSING-AMT              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
036200     05  FILLER                       PIC X(84) VALUE SPACES.
036300
036400 01  ERROR-MESSAGE-EL                 PIC X(80) VALUE SPACES.
036500
036600*---------------------------------------------------------------*
036700*  CSV EXPORT LINE LAYOUTS                                      *
036800*---------------------------------------------------------------*
036900 01  CSV-HEADER-LINE                  PIC X(133) VALUE
037000     'ACCOUNT NUMBER,TRANSIT NUMBER,ACCOUNT NAME,ACTION DATE,VALU
037100-    'E DATE,TRANSACTION TYPE,DESCRIPTION,CREDIT AMOUNT,DEBIT AMO
037200-    'UNT,BALANCE'.
037300
037400 01  CSV-AMOUNTS-WORK.
037500     05  CSV-CREDIT-TXT               PIC -9(9).99.
037600     05  CSV-DEBIT-TXT                PIC -9(9).99.
037700     05  CSV-BALANCE-TXT              PIC -9(9).99.
037750     05  FILLER                       PIC X(04).
037800
037900*---------------------------------------------------------------*
038000*  WHOLE-GROUP VIEW OF THE THREE CSV AMOUNT FIELDS SO ALL       *
038100*  THREE CAN BE BLANKED IN ONE MOVE BEFORE EACH DETAIL LINE.    *
038200*---------------------------------------------------------------*
038300 01  CSV-AMOUNTS-WORK-R REDEFINES CSV-AMOUNTS-WORK.
038400     05  CSV-AMOUNTS-ALL              PIC X(43).
038500
038600 01  CSV-DETAIL-LINE                  PIC X(133) VALUE SPACES.
038700
038800 LINKAGE SECTION.
038900
039000*---------------------------------------------------------------*
039100*  REQUEST PARM - THE REPORT NAME AND OUTPUT FORMAT REQUESTED   *
039200*  OF THIS RUN, PASSED THE SAME WAY A JOB STEP PASSES A PARM.   *
039300*---------------------------------------------------------------*
039400 01  WS-REQUEST-PARM.
039500     05  REQUEST-REPORT-NAME          PIC X(9).
039600     05  REQUEST-OUTPUT-FORMAT        PIC X(17).
039700         88  FORMAT-IS-STATEMENT      VALUE 'STATEMENT-REPORT'.
039800         88  FORMAT-IS-CSV            VALUE 'CSV'.
039900     05  FILLER                       PIC X(06).
040000
040100******************************************************************
040200 PROCEDURE DIVISION USING WS-REQUEST-PARM.
040300******************************************************************
040400
040500 000-MAINLINE SECTION.
040600
040700     PERFORM 050-VALIDATE-REQUEST THRU 050-VALIDATE-REQUEST-EXIT.
040800     IF REQUEST-OK
040900        PERFORM 060-RUN-STATEMENT THRU 060-RUN-STATEMENT-EXIT
041000        MOVE ZERO TO RETURN-CODE
041100     END-IF.
041200     GOBACK.
041300
041400 050-VALIDATE-REQUEST.
041500
041600     MOVE 'YES' TO WS-REQUEST-OK-SW.
041700     IF REQUEST-REPORT-NAME NOT = 'STATEMENT'
041800        MOVE 'NO REPORT HANDLER FOUND FOR TEMPLATE' TO
041900                 ERROR-MESSAGE-EL
042000        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
042100        MOVE 16 TO RETURN-CODE
042200        MOVE 'NO ' TO WS-REQUEST-OK-SW
042300     ELSE
042400        IF (NOT FORMAT-IS-STATEMENT) AND (NOT FORMAT-IS-CSV)
042500           MOVE 'UNSUPPORTED OUTPUT FORMAT' TO ERROR-MESSAGE-EL
042600           PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
042700           MOVE 16 TO RETURN-CODE
042800           MOVE 'NO ' TO WS-REQUEST-OK-SW
042900        END-IF
043000     END-IF.
043100 050-VALIDATE-REQUEST-EXIT.
043200     EXIT.
043300
043400 060-RUN-STATEMENT.
043500
043600     MOVE ZERO TO RETURN-CODE.
043700     PERFORM 960-OPEN-ALL-FILES THRU 960-OPEN-ALL-FILES-EXIT.
043800     IF RETURN-CODE = ZERO
044000        PERFORM 805-READ-AND-FORMAT-HEADER THRU
044100                805-READ-AND-FORMAT-HEADER-EXIT
044200        PERFORM 910-LOAD-ACCOUNT-TABLE THRU
044300                910-LOAD-ACCOUNT-TABLE-EXIT
044400        IF FORMAT-IS-CSV
044500           PERFORM 600-WRITE-CSV-HEADER THRU
044600                   600-WRITE-CSV-HEADER-EXIT
044700        END-IF
044800        SORT SW-TXN-SORT-FILE
044900             ON ASCENDING KEY TXN-ACCT-NO-SRT-WK
045000                              TXN-ACTION-DATE-SRT-WK
045100                              TXN-VALUE-DATE-SRT-WK
045200             INPUT PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
045300             OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT
045400        PERFORM 470-PRSS-EMPTY-ACCOUNTS THRU
045500                470-PRSS-EMPTY-ACCOUNTS-EXIT
045600        IF FORMAT-IS-STATEMENT
045700           PERFORM 500-PRSS-GRAND-TOTALS THRU
045800                   500-PRSS-GRAND-TOTALS-EXIT
045900        END-IF
046000        PERFORM 970-CLOSE-ALL-FILES THRU 970-CLOSE-ALL-FILES-EXIT
046100     END-IF.
046200 060-RUN-STATEMENT-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600*  SORT INPUT PROCEDURE - READS THE RAW TRANSACTION FILE AND     *
046700*  RELEASES EVERY RECORD TO THE SORT, REFORMATTED ONTO THE SORT  *
046800*  WORK RECORD.                                                  *
046900******************************************************************
047000 200-SRT-INPUT-PROCD SECTION.
047100
047200     MOVE 'NO ' TO WS-EOF-TXN-SW.
047300     PERFORM 820-READ-TXN-FILE THRU 820-READ-TXN-FILE-EXIT.
047400     PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT
047500         UNTIL EOF-TXN.
047600 200-EXIT.
047700     EXIT.
047800
047900 850-FORMAT-RELEASE.
048000
048100     MOVE TXN-ACCT-NUMBER            TO TXN-ACCT-NO-SRT-WK.
048200     MOVE TXN-ACTION-DATE            TO TXN-ACTION-DATE-SRT-WK.
048300     MOVE TXN-VALUE-DATE             TO TXN-VALUE-DATE-SRT-WK.
048400     MOVE TXN-TYPE                   TO TXN-TYPE-SRT-WK.
048500     MOVE TXN-DESCRIPTION            TO TXN-DESC-SRT-WK.
048600     MOVE TXN-CREDIT-AMOUNT          TO TXN-CREDIT-AMT-SRT-WK.
048700     MOVE TXN-DEBIT-AMOUNT           TO TXN-DEBIT-AMT-SRT-WK.
048800     MOVE TXN-BALANCE                TO TXN-BAL-SRT-WK.
048900     MOVE TXN-CR-DR-IND              TO TXN-CR-DR-IND-SRT-WK.
049000     RELEASE SW-TXN-SORT-WORK.
049100     ADD 1 TO WS-TXN-REL-CTR.
049200     PERFORM 820-READ-TXN-FILE THRU 820-READ-TXN-FILE-EXIT.
049300 850-FORMAT-RELEASE-EXIT.
049400     EXIT.
049500
049600******************************************************************
049700*  SORT OUTPUT PROCEDURE - RETURNS THE SORTED TRANSACTIONS,      *
049800*  CONTROL-BREAKS ON ACCOUNT NUMBER, CALLS STMTCALC AT EACH      *
049900*  BREAK, AND DRIVES WHICHEVER RENDER PATH WAS REQUESTED.        *
050000******************************************************************
050100 300-SRT-OUTPUT-PROCD SECTION.
050200
050300     PERFORM 320-INITIALIZE-OUTPUT THRU 320-INITIALIZE-OUTPUT-EXIT.
050400     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
050500     PERFORM 340-PRSS-SORTED-OUTPUT THRU
050600             340-PRSS-SORTED-OUTPUT-EXIT
050700         UNTIL EOF-SRT-OUTPUT.
050800     IF NOT FIRST-ACCOUNT-OF-RUN
050900        PERFORM 405-FINALIZE-ACCOUNT THRU 405-FINALIZE-ACCOUNT-EXIT
051000     END-IF.
051100 300-EXIT.
051200     EXIT.
051300
051400 320-INITIALIZE-OUTPUT.
051500
051600     MOVE ZERO  TO WS-PAGE-COUNT.
051700     MOVE ZERO  TO WS-LINE-SPACING.
051800     MOVE ZERO  TO TOTAL-OPENING-BALANCE.
051900     MOVE ZERO  TO TOTAL-CLOSING-BALANCE.
052000     MOVE SPACES TO WS-PREVIOUS-ACCT-NO.
052100     MOVE 'YES' TO WS-FIRST-ACCT-SW.
052200     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
052300     IF FORMAT-IS-STATEMENT
052400        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
052500     END-IF.
052600 320-INITIALIZE-OUTPUT-EXIT.
052700     EXIT.
052800
052900 340-PRSS-SORTED-OUTPUT.
053000
053100     IF TXN-ACCT-NO-SRT-WK NOT = WS-PREVIOUS-ACCT-NO
053200        PERFORM 400-PRSS-ACCT-BREAK THRU 400-PRSS-ACCT-BREAK-EXIT
053300     END-IF.
053400     MOVE TXN-BAL-SRT-WK TO WS-LAST-TXN-BAL-OF-ACCT.
053500     IF FORMAT-IS-STATEMENT
053600        PERFORM 343-DETAIL-LINE-PRSS THRU
053700                343-DETAIL-LINE-PRSS-EXIT
053800     ELSE
053900        PERFORM 346-CSV-DETAIL-PRSS THRU
054000                346-CSV-DETAIL-PRSS-EXIT
054100     END-IF.
054200     ADD 1 TO WS-DETAIL-CTR.
054300     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
054400 340-PRSS-SORTED-OUTPUT-EXIT.
054500     EXIT.
054600
054700 343-DETAIL-LINE-PRSS.
054800
054900     IF WS-LINES-USED >= WS-LINES-PER-PAGE
055000        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
055100     END-IF.
055200     MOVE TXN-ACTION-DATE-SRT-WK TO WS-DATE-WORK-IN.
055300     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
055400     MOVE WS-DATE-WORK-OUT TO DL-ACTION-DATE.
055500     MOVE TXN-VALUE-DATE-SRT-WK TO WS-DATE-WORK-IN.
055600     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
055700     MOVE WS-DATE-WORK-OUT TO DL-VALUE-DATE.
055800     MOVE TXN-TYPE-SRT-WK TO DL-TYPE.
055900     MOVE TXN-DESC-SRT-WK TO DL-DESCRIPTION.
056000     MOVE TXN-CREDIT-AMT-SRT-WK TO DL-CREDIT.
056100     MOVE TXN-DEBIT-AMT-SRT-WK TO DL-DEBIT.
056200     MOVE TXN-BAL-SRT-WK TO DL-BALANCE.
056300     MOVE 1 TO WS-LINE-SPACING.
056400     WRITE FD-RPT-LINE FROM DL-DETAIL
056500         AFTER ADVANCING WS-LINE-SPACING.
056600     ADD WS-LINE-SPACING TO WS-LINES-USED.
056700 343-DETAIL-LINE-PRSS-EXIT.
056800     EXIT.
056900
057000 346-CSV-DETAIL-PRSS.
057100
057200     SET ACCT-IDX FROM WS-CURRENT-ACCT-IDX.
057300     MOVE TXN-ACTION-DATE-SRT-WK TO WS-DATE-WORK-IN.
057400     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
057500     MOVE WS-DATE-WORK-OUT TO WS-CSV-ACTION-DATE-TXT.
057600     MOVE TXN-VALUE-DATE-SRT-WK TO WS-DATE-WORK-IN.
057700     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
057800     MOVE WS-DATE-WORK-OUT TO WS-CSV-VALUE-DATE-TXT.
057900     MOVE SPACES TO CSV-AMOUNTS-ALL.
058000     MOVE TXN-CREDIT-AMT-SRT-WK TO CSV-CREDIT-TXT.
058100     MOVE TXN-DEBIT-AMT-SRT-WK  TO CSV-DEBIT-TXT.
058200     MOVE TXN-BAL-SRT-WK        TO CSV-BALANCE-TXT.
058300     MOVE SPACES TO CSV-DETAIL-LINE.
058400     STRING TXN-ACCT-NO-SRT-WK          DELIMITED BY SIZE
058500            ','                         DELIMITED BY SIZE
058600            ACCT-TBL-TRANSIT(ACCT-IDX)  DELIMITED BY SIZE
058700            ','                         DELIMITED BY SIZE
058800            ACCT-TBL-NAME(ACCT-IDX)     DELIMITED BY SIZE
058900            ','                         DELIMITED BY SIZE
059000            WS-CSV-ACTION-DATE-TXT      DELIMITED BY SIZE
059100            ','                         DELIMITED BY SIZE
059200            WS-CSV-VALUE-DATE-TXT       DELIMITED BY SIZE
059300            ','                         DELIMITED BY SIZE
059400            TXN-TYPE-SRT-WK             DELIMITED BY SIZE
059500            ','                         DELIMITED BY SIZE
059600            TXN-DESC-SRT-WK             DELIMITED BY SIZE
059700            ','                         DELIMITED BY SIZE
059800            CSV-CREDIT-TXT              DELIMITED BY SIZE
059900            ','                         DELIMITED BY SIZE
060000            CSV-DEBIT-TXT               DELIMITED BY SIZE
060100            ','                         DELIMITED BY SIZE
060200            CSV-BALANCE-TXT             DELIMITED BY SIZE
060300         INTO CSV-DETAIL-LINE.
060400     WRITE FD-CSV-LINE FROM CSV-DETAIL-LINE.
060500 346-CSV-DETAIL-PRSS-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900*  ACCOUNT CONTROL BREAK - FINALIZES THE ACCOUNT JUST FINISHED  *
061000*  (IF ANY) AND STARTS THE NEW ONE.                              *
061100******************************************************************
061200 400-PRSS-ACCT-BREAK.
061300
061400     IF NOT FIRST-ACCOUNT-OF-RUN
061500        PERFORM 405-FINALIZE-ACCOUNT THRU 405-FINALIZE-ACCOUNT-EXIT
061600     END-IF.
061700     PERFORM 410-START-NEW-ACCOUNT THRU 410-START-NEW-ACCOUNT-EXIT.
061800 400-PRSS-ACCT-BREAK-EXIT.
061900     EXIT.
062000
062100 405-FINALIZE-ACCOUNT.
062200
062300     SET CALC-CLOSING-BAL TO TRUE.
062400     MOVE WS-LAST-TXN-BAL-OF-ACCT TO WS-LAST-TXN-BALANCE.
062500     CALL 'STMTCALC' USING WS-CALC-SWITCHES, WS-FIRST-TXN-FIELDS,
062600                            WS-LAST-TXN-FIELDS,
062700                            STMT-ACCOUNT-BALANCES.
062800     SET ACCT-IDX FROM WS-CURRENT-ACCT-IDX.
062900     MOVE ACCT-CLOSING-BALANCE TO ACCT-TBL-CLOSING-BAL(ACCT-IDX).
063000     ADD ACCT-TBL-OPENING-BAL(ACCT-IDX) TO TOTAL-OPENING-BALANCE.
063100     ADD ACCT-TBL-CLOSING-BAL(ACCT-IDX) TO TOTAL-CLOSING-BALANCE.
063200     SET ACCT-TBL-PRINTED(ACCT-IDX) TO TRUE.
063300     IF FORMAT-IS-STATEMENT
063400        MOVE ACCT-TBL-CLOSING-BAL(ACCT-IDX) TO AF-CLOSING-AMT
063500        MOVE 2 TO WS-LINE-SPACING
063600        WRITE FD-RPT-LINE FROM AF-CLOSING-LINE
063700            AFTER ADVANCING WS-LINE-SPACING
063800        ADD WS-LINE-SPACING TO WS-LINES-USED
063900     END-IF.
064000 405-FINALIZE-ACCOUNT-EXIT.
064100     EXIT.
064200
064300 410-START-NEW-ACCOUNT.
064400
064500     PERFORM 420-SEARCH-FOR-ACCOUNT THRU 420-SEARCH-FOR-ACCOUNT-EXIT.
064600     IF ACCT-FOUND
064700        SET CALC-OPENING-BAL TO TRUE
064800        MOVE TXN-BAL-SRT-WK        TO WS-FIRST-TXN-BALANCE
064900        MOVE TXN-CREDIT-AMT-SRT-WK TO WS-FIRST-TXN-CREDIT-AMOUNT
065000        MOVE TXN-DEBIT-AMT-SRT-WK  TO WS-FIRST-TXN-DEBIT-AMOUNT
065100        CALL 'STMTCALC' USING WS-CALC-SWITCHES,
065200                              WS-FIRST-TXN-FIELDS,
065300                              WS-LAST-TXN-FIELDS,
065400                              STMT-ACCOUNT-BALANCES
065500        SET ACCT-IDX FROM WS-CURRENT-ACCT-IDX
065600        MOVE ACCT-OPENING-BALANCE TO ACCT-TBL-OPENING-BAL(ACCT-IDX)
065700        MOVE TXN-ACCT-NO-SRT-WK TO WS-PREVIOUS-ACCT-NO
065800        MOVE 'NO ' TO WS-FIRST-ACCT-SW
065900        IF FORMAT-IS-STATEMENT
066000           IF WS-LINES-USED >= WS-LINES-PER-PAGE
066100              PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
066200           END-IF
066300           MOVE ACCT-TBL-NAME(ACCT-IDX)    TO AH-NAME
066400           MOVE ACCT-TBL-TRANSIT(ACCT-IDX) TO AH-TRANSIT
066500           MOVE ACCT-TBL-NUMBER(ACCT-IDX)  TO AH-NUMBER
066600           MOVE ACCT-TBL-TYPE(ACCT-IDX)    TO AH-TYPE
066700           MOVE 2 TO WS-LINE-SPACING
066800           WRITE FD-RPT-LINE FROM AH-ACCOUNT-HEADER
066900               AFTER ADVANCING WS-LINE-SPACING
067000           ADD WS-LINE-SPACING TO WS-LINES-USED
067100           MOVE ACCT-OPENING-BALANCE TO AH-OPENING-AMT
067200           MOVE 1 TO WS-LINE-SPACING
067300           WRITE FD-RPT-LINE FROM AH-OPENING-LINE
067400               AFTER ADVANCING WS-LINE-SPACING
067500           ADD WS-LINE-SPACING TO WS-LINES-USED
067600        END-IF
067700     ELSE
067800        MOVE 'ACCOUNT NOT FOUND IN ACCOUNT TABLE' TO
067900                 ERROR-MESSAGE-EL
068000        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
068100        DISPLAY SW-TXN-SORT-WORK-TEXT
068200     END-IF.
068300 410-START-NEW-ACCOUNT-EXIT.
068400     EXIT.
068500
068600 420-SEARCH-FOR-ACCOUNT.
068700
068800     MOVE SPACES TO WS-ACCT-FOUND-SW.
068900     SET ACCT-IDX TO 1.
069000     SEARCH WS-ACCOUNT-ENTRY
069100         AT END
069200             MOVE 'NO ' TO WS-ACCT-FOUND-SW
069300         WHEN ACCT-TBL-NUMBER(ACCT-IDX) = TXN-ACCT-NO-SRT-WK
069400             MOVE 'YES' TO WS-ACCT-FOUND-SW
069500             SET WS-CURRENT-ACCT-IDX FROM ACCT-IDX.
069600 420-SEARCH-FOR-ACCOUNT-EXIT.
069700     EXIT.
069800
069900******************************************************************
070000*  EMPTY-ACCOUNT SWEEP - ANY ACCOUNT NEVER MARKED PRINTED HAD NO *
070100*  TRANSACTIONS AT ALL; ITS OPENING AND CLOSING BALANCE ARE      *
070200*  ZERO PER STMTCALC MODE 'EMP'.                                 *
070300******************************************************************
070400 470-PRSS-EMPTY-ACCOUNTS.
070500
070600     PERFORM 475-PRSS-ONE-EMPTY-ACCOUNT THRU
070700             475-PRSS-ONE-EMPTY-ACCOUNT-EXIT
070800         VARYING ACCT-IDX FROM 1 BY 1
070900         UNTIL ACCT-IDX > WS-ACCOUNT-COUNT.
071000 470-PRSS-EMPTY-ACCOUNTS-EXIT.
071100     EXIT.
071200
071300 475-PRSS-ONE-EMPTY-ACCOUNT.
071400
071500     IF NOT ACCT-TBL-PRINTED(ACCT-IDX)
071600        SET CALC-EMPTY-ACCT TO TRUE
071700        CALL 'STMTCALC' USING WS-CALC-SWITCHES,
071800                              WS-FIRST-TXN-FIELDS,
071900                              WS-LAST-TXN-FIELDS,
072000                              STMT-ACCOUNT-BALANCES
072100        MOVE ACCT-OPENING-BALANCE TO ACCT-TBL-OPENING-BAL(ACCT-IDX)
072200        MOVE ACCT-CLOSING-BALANCE TO ACCT-TBL-CLOSING-BAL(ACCT-IDX)
072300        ADD ACCT-TBL-OPENING-BAL(ACCT-IDX) TO TOTAL-OPENING-BALANCE
072400        ADD ACCT-TBL-CLOSING-BAL(ACCT-IDX) TO TOTAL-CLOSING-BALANCE
072500        SET ACCT-TBL-PRINTED(ACCT-IDX) TO TRUE
072600        IF FORMAT-IS-STATEMENT
072700           IF WS-LINES-USED >= WS-LINES-PER-PAGE
072800              PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
072900           END-IF
073000           MOVE ACCT-TBL-NAME(ACCT-IDX)    TO AH-NAME
073100           MOVE ACCT-TBL-TRANSIT(ACCT-IDX) TO AH-TRANSIT
073200           MOVE ACCT-TBL-NUMBER(ACCT-IDX)  TO AH-NUMBER
073300           MOVE ACCT-TBL-TYPE(ACCT-IDX)    TO AH-TYPE
073400           MOVE 2 TO WS-LINE-SPACING
073500           WRITE FD-RPT-LINE FROM AH-ACCOUNT-HEADER
073600               AFTER ADVANCING WS-LINE-SPACING
073700           ADD WS-LINE-SPACING TO WS-LINES-USED
073800           MOVE ZERO TO AH-OPENING-AMT
073900           MOVE 1 TO WS-LINE-SPACING
074000           WRITE FD-RPT-LINE FROM AH-OPENING-LINE
074100               AFTER ADVANCING WS-LINE-SPACING
074200           ADD WS-LINE-SPACING TO WS-LINES-USED
074300           MOVE ZERO TO AF-CLOSING-AMT
074400           MOVE 2 TO WS-LINE-SPACING
074500           WRITE FD-RPT-LINE FROM AF-CLOSING-LINE
074600               AFTER ADVANCING WS-LINE-SPACING
074700           ADD WS-LINE-SPACING TO WS-LINES-USED
074800        END-IF
074900     END-IF.
075000 475-PRSS-ONE-EMPTY-ACCOUNT-EXIT.
075100     EXIT.
075200
075300 500-PRSS-GRAND-TOTALS.
075400
075500     MOVE TOTAL-OPENING-BALANCE TO GTL-OPENING-AMT.
075600     MOVE 2 TO WS-LINE-SPACING.
075700     WRITE FD-RPT-LINE FROM GTL-OPENING-LINE
075800         AFTER ADVANCING WS-LINE-SPACING.
075900     MOVE TOTAL-CLOSING-BALANCE TO GTL-CLOSING-AMT.
076000     MOVE 1 TO WS-LINE-SPACING.
076100     WRITE FD-RPT-LINE FROM GTL-CLOSING-LINE
076200         AFTER ADVANCING WS-LINE-SPACING.
076300 500-PRSS-GRAND-TOTALS-EXIT.
076400     EXIT.
076500
076600 600-WRITE-CSV-HEADER.
076700
076800     WRITE FD-CSV-LINE FROM CSV-HEADER-LINE.
076900 600-WRITE-CSV-HEADER-EXIT.
077000     EXIT.
077100
077200 700-ERROR-DISPLAY.
077300
077400     DISPLAY ERROR-MESSAGE-EL.
077500 700-ERROR-DISPLAY-EXIT.
077600     EXIT.
077700
077800 805-READ-AND-FORMAT-HEADER.
077900
078000     PERFORM 800-READ-HEADER-FILE THRU 800-READ-HEADER-FILE-EXIT.
078100     MOVE STMT-START-DATE TO WS-DATE-WORK-IN.
078200     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
078300     MOVE WS-DATE-WORK-OUT TO WS-PERIOD-START-TXT.
078400     MOVE STMT-END-DATE TO WS-DATE-WORK-IN.
078500     PERFORM 940-FORMAT-DATE THRU 940-FORMAT-DATE-EXIT.
078600     MOVE WS-DATE-WORK-OUT TO WS-PERIOD-END-TXT.
078700 805-READ-AND-FORMAT-HEADER-EXIT.
078800     EXIT.
078900
079000 800-READ-HEADER-FILE.
079100
079200     READ STMT-HDR-FILE INTO STMT-HEADER-RECORD.
079300     IF WS-HDR-STATUS = '00'
079350        GO TO 800-READ-HEADER-FILE-EXIT.
079400     MOVE 'ERROR READING STATEMENT HEADER FILE' TO
079500              ERROR-MESSAGE-EL.
079600     PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
079700     MOVE 16 TO RETURN-CODE.
079900 800-READ-HEADER-FILE-EXIT.
080000     EXIT.
080100
080200 810-READ-ACCT-FILE.
080300
080400     READ ACCT-FILE INTO STMT-ACCOUNT-RECORD
080500         AT END MOVE 'YES' TO WS-EOF-ACCT-SW,
080550                 GO TO 810-READ-ACCT-FILE-EXIT.
080700     ADD 1 TO WS-ACCT-READ-CTR.
081000 810-READ-ACCT-FILE-EXIT.
081100     EXIT.
081200
081300 820-READ-TXN-FILE.
081400
081500     READ TXN-FILE INTO STMT-TRANSACTION-RECORD
081600         AT END MOVE 'YES' TO WS-EOF-TXN-SW,
081650                 GO TO 820-READ-TXN-FILE-EXIT.
081800     ADD 1 TO WS-TXN-READ-CTR.
082100 820-READ-TXN-FILE-EXIT.
082200     EXIT.
082300
082400 900-RETURN-SRTD-REC.
082500
082600     RETURN SW-TXN-SORT-FILE
082700         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW,
082750                 GO TO 900-RETURN-SRTD-REC-EXIT.
082900     ADD 1 TO WS-TXN-RETR-CTR.
083200 900-RETURN-SRTD-REC-EXIT.
083300     EXIT.
083400
083500 910-LOAD-ACCOUNT-TABLE.
083600
083700     MOVE ZERO TO WS-ACCOUNT-COUNT.
083800     MOVE 'NO ' TO WS-EOF-ACCT-SW.
083900     PERFORM 810-READ-ACCT-FILE THRU 810-READ-ACCT-FILE-EXIT.
084000     PERFORM 915-ADD-ACCOUNT-TABLE-ROW THRU
084100             915-ADD-ACCOUNT-TABLE-ROW-EXIT
084200         UNTIL EOF-ACCT.
084300 910-LOAD-ACCOUNT-TABLE-EXIT.
084400     EXIT.
084500
084600 915-ADD-ACCOUNT-TABLE-ROW.
084700
084800     ADD 1 TO WS-ACCOUNT-COUNT.
084900     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
085000     MOVE ACCT-NAME            TO ACCT-TBL-NAME(ACCT-IDX).
085100     MOVE ACCT-TRANSIT-NUMBER  TO ACCT-TBL-TRANSIT(ACCT-IDX).
085200     MOVE ACCT-NUMBER          TO ACCT-TBL-NUMBER(ACCT-IDX).
085300     MOVE ACCT-TYPE            TO ACCT-TBL-TYPE(ACCT-IDX).
085400     MOVE ZERO                TO ACCT-TBL-OPENING-BAL(ACCT-IDX).
085500     MOVE ZERO                TO ACCT-TBL-CLOSING-BAL(ACCT-IDX).
085600     MOVE 'NO '                TO ACCT-TBL-PRINTED-SW(ACCT-IDX).
085700     PERFORM 810-READ-ACCT-FILE THRU 810-READ-ACCT-FILE-EXIT.
085800 915-ADD-ACCOUNT-TABLE-ROW-EXIT.
085900     EXIT.
086000
086100 940-FORMAT-DATE.
086200
086300     MOVE WS-DATE-WORK-YYYY TO WS-DATE-OUT-YYYY.
086400     MOVE WS-DATE-WORK-MM   TO WS-DATE-OUT-MM.
086500     MOVE WS-DATE-WORK-DD   TO WS-DATE-OUT-DD.
086600 940-FORMAT-DATE-EXIT.
086700     EXIT.
086800
086900 955-HEADINGS.
087000
087100     ADD 1 TO WS-PAGE-COUNT.
087200     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
087300     MOVE WS-PERIOD-START-TXT TO RPT-PERIOD-START.
087400     MOVE WS-PERIOD-END-TXT   TO RPT-PERIOD-END.
087500     WRITE FD-RPT-LINE FROM HL-HEADER-1
087600         AFTER ADVANCING NEXT-PAGE.
087700     MOVE 1 TO WS-LINES-USED.
087800     MOVE 2 TO WS-LINE-SPACING.
087900     WRITE FD-RPT-LINE FROM HL-HEADER-2
088000         AFTER ADVANCING WS-LINE-SPACING.
088100     ADD WS-LINE-SPACING TO WS-LINES-USED.
088200 955-HEADINGS-EXIT.
088300     EXIT.
088400
088500 960-OPEN-ALL-FILES.
088600
088700     OPEN INPUT STMT-HDR-FILE.
088800     IF WS-HDR-STATUS NOT = '00'
088900        MOVE 'ERROR OPENING STATEMENT HEADER FILE' TO
089000                 ERROR-MESSAGE-EL
089100        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
089200        MOVE 16 TO RETURN-CODE
089300     END-IF.
089400     OPEN INPUT ACCT-FILE.
089500     IF WS-ACCT-STATUS NOT = '00'
089600        MOVE 'ERROR OPENING ACCOUNT MASTER FILE' TO
089700                 ERROR-MESSAGE-EL
089800        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
089900        MOVE 16 TO RETURN-CODE
090000     END-IF.
090100     OPEN INPUT TXN-FILE.
090200     IF WS-TXN-STATUS NOT = '00'
090300        MOVE 'ERROR OPENING TRANSACTION FILE' TO ERROR-MESSAGE-EL
090400        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
090500        MOVE 16 TO RETURN-CODE
090600     END-IF.
090700     IF FORMAT-IS-STATEMENT
090800        OPEN OUTPUT STMT-RPT-FILE
090900        IF WS-RPT-STATUS NOT = '00'
091000           MOVE 'ERROR OPENING STATEMENT REPORT FILE' TO
091100                    ERROR-MESSAGE-EL
091200           PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
091300           MOVE 16 TO RETURN-CODE
091400        END-IF
091500     ELSE
091600        OPEN OUTPUT STMT-CSV-FILE
091700        IF WS-CSV-STATUS NOT = '00'
091800           MOVE 'ERROR OPENING CSV EXPORT FILE' TO
091900                    ERROR-MESSAGE-EL
092000           PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
092100           MOVE 16 TO RETURN-CODE
092200        END-IF
092300     END-IF.
092400 960-OPEN-ALL-FILES-EXIT.
092500     EXIT.
092600
092700 970-CLOSE-ALL-FILES.
092800
092900     CLOSE STMT-HDR-FILE.
093000     CLOSE ACCT-FILE.
093100     CLOSE TXN-FILE.
093200     IF FORMAT-IS-STATEMENT
093300        CLOSE STMT-RPT-FILE
093400     ELSE
093500        CLOSE STMT-CSV-FILE
093600     END-IF.
093700 970-CLOSE-ALL-FILES-EXIT.
093800     EXIT.

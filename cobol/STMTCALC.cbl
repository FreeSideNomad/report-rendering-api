000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STMTCALC.
000300 AUTHOR.        R BRENNAN.
000400 INSTALLATION.  DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  02-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  STMTCALC                                           *
001100*                                                                *
001200*  DERIVES THE OPENING AND/OR CLOSING BALANCE FOR A SINGLE        *
001300*  ACCOUNT ON THE MONTHLY ACCOUNT STATEMENT RUN.  CALLED BY       *
001400*  STMTDRV - ONCE WITH WS-CALC-MODE = 'OPN' WHEN THE ACCOUNT'S    *
001500*  FIRST TRANSACTION IS SEEN, AND AGAIN WITH WS-CALC-MODE = 'CLS' *
001600*  WHEN THE ACCOUNT'S LAST TRANSACTION HAS BEEN SEEN (AT THE      *
001700*  NEXT ACCOUNT BREAK OR AT END OF THE SORTED TRANSACTION FILE).  *
001800*  AN ACCOUNT WITH NO TRANSACTIONS AT ALL IS CALLED ONCE WITH     *
001900*  WS-CALC-MODE = 'EMP' AND RETURNS ZERO/ZERO.                   *
002000*                                                                *
002100*  THIS PROGRAM DOES NO FILE I/O OF ITS OWN - ALL DATA IS PASSED *
002200*  ON THE USING CLAUSE.                                         *
002300*                                                                *
002400*  CHANGE LOG                                                   *
002500*  ----------                                                   *
002600*  02-11-91  RSB  ORIGINAL VERSION.                              STMTCALC
002700*  07-03-91  RSB  FIRST TRANSACTION AMOUNT NOW TAKEN FROM         STMTCALC
002800*                 WHICHEVER OF THE CREDIT/DEBIT FIELDS IS NOT     STMTCALC
002900*                 ZERO, RATHER THAN ASSUMING CREDIT ALWAYS        STMTCALC
003000*                 COMES FIRST.                                   STMTCALC
003100*  11-20-93  TJK  REWORKED TO A THREE-WAY WS-CALC-MODE SWITCH     STMTCALC
003200*                 (OPN/CLS/EMP) SO STMTDRV CAN ASK FOR JUST       STMTCALC
003300*                 THE OPENING BALANCE AT THE START OF AN          STMTCALC
003400*                 ACCOUNT AND JUST THE CLOSING BALANCE AT THE     STMTCALC
003500*                 BREAK, WITHOUT WAITING FOR BOTH AT ONCE.        STMTCALC
003600*  09-14-99  TJK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS         STMTCALC
003700*                 PROGRAM, NO CHANGE REQUIRED.                   STMTCALC
003800*  04-17-08  PJQ  REQ 8814 - CONFIRMED NO ROUNDING IS APPLIED     STMTCALC
003900*                 ANYWHERE IN THE OPENING BALANCE COMPUTE -       STMTCALC
004000*                 AUDIT WANTED THIS DOCUMENTED AFTER A PENNY      STMTCALC
004100*                 VARIANCE WAS TRACED TO A DIFFERENT PROGRAM.     STMTCALC
004200*  11-02-10  PJQ  REQ 9130 - ADDED A DEFENSIVE WHEN OTHER BRANCH  STMTCALC
004210*                 TO 000-CALCULATE-BALANCES FOR AN UNRECOGNIZED   STMTCALC
004220*                 WS-CALC-MODE, WITH RAW REDEFINES VIEWS OF THE   STMTCALC
004230*                 LINKAGE PARMS SO THE JOB LOG SHOWS SOMETHING    STMTCALC
004240*                 USEFUL IF STMTDRV EVER PASSES A BAD SWITCH.     STMTCALC
004250******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500
004600 DATA DIVISION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-PROGRAM-STATUS                PIC X(30)  VALUE SPACES.
005100
005200 01  WS-WORK-FIELDS.
005300     05  WS-FIRST-TXN-SIGNED-AMT      PIC S9(9)V99  COMP-3  VALUE ZERO.
005400     05  FILLER                       PIC X(08).
005500
005600******************************************************************
005700 LINKAGE SECTION.
005800******************************************************************
005900
006000*---------------------------------------------------------------*
006100*  WS-CALC-SWITCHES - PASSED BY STMTDRV, TELLS THIS PROGRAM     *
006200*  WHICH BALANCE TO DERIVE ON THIS CALL.                       *
006300*---------------------------------------------------------------*
006400 01  WS-CALC-SWITCHES.
006500     05  WS-CALC-MODE                 PIC X(3).
006600         88  CALC-OPENING-BAL         VALUE 'OPN'.
006700         88  CALC-CLOSING-BAL         VALUE 'CLS'.
006800         88  CALC-EMPTY-ACCT          VALUE 'EMP'.
006900     05  FILLER                       PIC X(5).
007000
007020*---------------------------------------------------------------*
007030*  RAW TEXT VIEW OF THE SWITCH PARM - DISPLAYED BY               *
007040*  400-DISPLAY-BAD-MODE IF AN UNRECOGNIZED MODE COMES IN.        *
007050*---------------------------------------------------------------*
007060 01  WS-CALC-SWITCHES-R REDEFINES WS-CALC-SWITCHES.
007070     05  WS-CALC-SWITCHES-TEXT        PIC X(8).
007090
007100*---------------------------------------------------------------*
007200*  FIRST-TXN-FIELDS - THE EARLIEST TRANSACTION FOR THIS ACCOUNT *
007300*  AFTER SORTING BY ACTION DATE THEN VALUE DATE.  ONLY USED     *
007400*  WHEN WS-CALC-MODE = 'OPN'.                                    *
007500*---------------------------------------------------------------*
007600 01  FIRST-TXN-FIELDS.
007700     05  FIRST-TXN-BALANCE            PIC S9(9)V99.
007800     05  FIRST-TXN-CREDIT-AMOUNT       PIC S9(9)V99.
007900     05  FIRST-TXN-DEBIT-AMOUNT        PIC S9(9)V99.
008000     05  FILLER                       PIC X(06).
008100
008120*---------------------------------------------------------------*
008130*  RAW TEXT VIEW OF THE FIRST-TXN PARM - SAME PURPOSE AS ABOVE.  *
008140*---------------------------------------------------------------*
008150 01  FIRST-TXN-FIELDS-R REDEFINES FIRST-TXN-FIELDS.
008160     05  FIRST-TXN-FIELDS-TEXT        PIC X(39).
008170
008200*---------------------------------------------------------------*
008300*  LAST-TXN-FIELDS - THE LATEST TRANSACTION FOR THIS ACCOUNT.   *
008400*  ONLY USED WHEN WS-CALC-MODE = 'CLS'.                         *
008500*---------------------------------------------------------------*
008600 01  LAST-TXN-FIELDS.
008700     05  LAST-TXN-BALANCE             PIC S9(9)V99.
008800     05  FILLER                       PIC X(06).
008900
009000*---------------------------------------------------------------*
009100*  DERIVED-BALANCES - RETURNED TO STMTDRV.  SAME SHAPE AS THE    *
009200*  STMT-ACCOUNT-BALANCES GROUP IN STMTCPY - STMTDRV PASSES THAT *
009300*  GROUP DIRECTLY ON THIS PARAMETER.                             *
009400*---------------------------------------------------------------*
009500 01  DERIVED-BALANCES.
009600     05  ACCT-OPENING-BALANCE         PIC S9(9)V99.
009700     05  ACCT-CLOSING-BALANCE         PIC S9(9)V99.
009800     05  FILLER                       PIC X(10).
009900
009920*---------------------------------------------------------------*
009930*  RAW TEXT VIEW OF THE RETURNED BALANCES - SAME PURPOSE AS      *
009940*  THE OTHER LINKAGE REDEFINES ABOVE.                           *
009950*---------------------------------------------------------------*
009960 01  DERIVED-BALANCES-R REDEFINES DERIVED-BALANCES.
009970     05  DERIVED-BALANCES-TEXT        PIC X(32).
009980
010000******************************************************************
010100 PROCEDURE DIVISION USING WS-CALC-SWITCHES, FIRST-TXN-FIELDS,
010200                          LAST-TXN-FIELDS, DERIVED-BALANCES.
010300******************************************************************
010400
010500 000-CALCULATE-BALANCES.
010600
010700     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010800     EVALUATE TRUE
010900         WHEN CALC-EMPTY-ACCT
011000             MOVE ZERO TO ACCT-OPENING-BALANCE
011100             MOVE ZERO TO ACCT-CLOSING-BALANCE
011200         WHEN CALC-OPENING-BAL
011300             PERFORM 100-DERIVE-FIRST-TXN-AMOUNT
011400             PERFORM 200-DERIVE-OPENING-BALANCE
011500         WHEN CALC-CLOSING-BAL
011600             PERFORM 300-DERIVE-CLOSING-BALANCE
011650         WHEN OTHER
011660             PERFORM 400-DISPLAY-BAD-MODE
011700     END-EVALUATE.
011800     MOVE 'PROGRAM ENDED'   TO WS-PROGRAM-STATUS.
011900     GOBACK.
012000
012100 100-DERIVE-FIRST-TXN-AMOUNT.
012200
012300*    *** FIRST TXN SIGNED AMOUNT IS ITS CREDIT IF PRESENT,     ***
012400*    *** ELSE THE NEGATED DEBIT IF PRESENT, ELSE ZERO.          ***
012500     IF FIRST-TXN-CREDIT-AMOUNT NOT EQUAL ZERO
012600        MOVE FIRST-TXN-CREDIT-AMOUNT TO WS-FIRST-TXN-SIGNED-AMT
012700     ELSE
012800        IF FIRST-TXN-DEBIT-AMOUNT NOT EQUAL ZERO
012900           COMPUTE WS-FIRST-TXN-SIGNED-AMT =
013000                   ZERO - FIRST-TXN-DEBIT-AMOUNT
013100        ELSE
013200           MOVE ZERO TO WS-FIRST-TXN-SIGNED-AMT.
013300
013400 200-DERIVE-OPENING-BALANCE.
013500
013600*    *** OPENING BALANCE = FIRST TXN BALANCE LESS THE FIRST    ***
013700*    *** TXN'S OWN SIGNED AMOUNT.  NO ROUNDING - BOTH OPERANDS ***
013800*    *** ARE ALREADY 2-DECIMAL AMOUNTS.                        ***
013900     COMPUTE ACCT-OPENING-BALANCE =
014000             FIRST-TXN-BALANCE - WS-FIRST-TXN-SIGNED-AMT.
014100
014200 300-DERIVE-CLOSING-BALANCE.
014300
014400     MOVE LAST-TXN-BALANCE TO ACCT-CLOSING-BALANCE.
014450
014500 400-DISPLAY-BAD-MODE.
014550
014600*    *** STMTDRV SHOULD NEVER PASS ANYTHING BUT OPN/CLS/EMP -   ***
014700*    *** IF IT EVER DOES, DUMP THE RAW PARMS TO THE JOB LOG     ***
014800*    *** RATHER THAN SILENTLY RETURNING UNCHANGED BALANCES.     ***
014900     DISPLAY 'STMTCALC - UNRECOGNIZED WS-CALC-MODE, SWITCHES='
015000             WS-CALC-SWITCHES-TEXT.
015100     DISPLAY 'STMTCALC - FIRST-TXN-FIELDS RAW='
015200             FIRST-TXN-FIELDS-TEXT.
015300     DISPLAY 'STMTCALC - DERIVED-BALANCES RAW='
015400             DERIVED-BALANCES-TEXT.
